000010******************************************************************
000020* FECHA       : 05/02/2024                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* INSTALACION : DEPARTAMENTO DE ESTUDIOS ENERGETICOS             *
000050* APLICACION  : MERCADO ELECTRICO MAYORISTA                      *
000060* PROGRAMA    : MEMAYOR1                                         *
000070* TIPO        : BATCH                                            *
000080* SEGURIDAD   : SOLO PERSONAL AUTORIZADO DEL DEPARTAMENTO        *
000090* DESCRIPCION : SIMULA UNA RONDA DE MERCADO MAYORISTA DE         *
000100*             : ENERGIA ELECTRICA ENTRE VARIAS EMPRESAS, CADA    *
000110*             : UNA CON SUS REGIONES Y PLANTAS GENERADORAS,      *
000120*             : CONECTADAS POR UNA RED DE LINEAS DE TRANSMISION. *
000130*             : COLOCA ORDENES DE COMPRA/VENTA POR REGION,       *
000140*             : CRUZA LAS ORDENES EN UNA SUBASTA DOBLE, ENVIA LA *
000150*             : ENERGIA CONTRATADA A TRAVES DE LA RED Y REDUCE   *
000160*             : LOS EXCEDENTES DE GENERACION AL FINALIZAR.       *
000170* ARCHIVOS    : SIMIN=C (ENTRADA), SIMOUT=A (SALIDA)             *
000180* ACCION (ES) : R=REPORTE                                        *
000190* INSTALADO   : 12/02/2024                                       *
000200* BPM/RATIONAL: ME-00114                                         *
000210* NOMBRE      : SIMULACION MERCADO ELECTRICO MAYORISTA           *
000220******************************************************************
000230*-----------------------------------------------------------------
000240*    BITACORA DE CAMBIOS                                         *
000250*                                                                 *
000260*    FECHA      INIC  TICKET     DESCRIPCION                     *
000270*    ---------- ----  ---------  --------------------------------
000280*    2024-02-05 PEDR  ME-00114   VERSION INICIAL. LECTURA DE      *
000290*                                JERARQUIA EMPRESA/REGION/PLANTA  *
000300*                                E INICIALIZACION DE REGIONES.    *
000310*    2024-02-19 PEDR  ME-00121   SE AGREGA COLOCACION DE ORDENES  *
000320*                                DE COMPRA/VENTA POR REGION.      *
000330*    2024-03-04 EDRD  ME-00126   SE AGREGA LA SUBASTA DOBLE       *
000340*                                (CRUCE DE ORDENES) Y EL ENVIO    *
000350*                                DE ENERGIA POR LA RED.           *
000360*    2024-03-19 EDRD  ME-00131   SE AGREGAN CALLEJONES SIN SALIDA *
000370*                                Y PUNTOS DE CONTROL A LA RUTINA  *
000380*                                DE ENVIO DE ENERGIA.             *
000390*    2024-04-02 EDRD  ME-00139   SE AGREGA REDUCCION DE           *
000400*                                EXCEDENTES DE GENERACION AL      *
000410*                                CIERRE DE LA RONDA.              *
000420*    2024-04-22 PEDR  ME-00144   SE AGREGA EL REPORTE FINAL POR   *
000430*                                EMPRESA Y POR REGION (SIMOUT).   *
000440*    2024-06-11 EDRD  ME-00158   SE CORRIGE EL TOPE DE CAPACIDAD  *
000450*                                DE LAS LINEAS DE TRANSMISION,    *
000460*                                QUEDABAN NEGATIVAS EN REVERSA.   *
000470*    2024-07-30 PEDR  ME-00163   SE AGREGA VALIDACION DE          *
000480*                                REGISTROS DE ENTRADA FUERA DE    *
000490*                                SECUENCIA (JERARQUIA ROTA).      *
000500*    1998-12-03 CTPZ  Y2K-0042   REVISION DE CAMPOS DE FECHA PARA *
000510*                                EL CAMBIO DE SIGLO, NO APLICA -  *
000520*                                ESTE PROGRAMA NO MANEJA FECHAS   *
000530*                                DE CUATRO DIGITOS EN ARCHIVOS.   *
000540*    2025-01-14 EDRD  ME-00171   SE ACLARA QUE EL MODO ESTRATEGICO*
000550*                                DEL REGISTRO DE CONTROL SOLO SE  *
000560*                                DOCUMENTA, NO SE EJECUTA.        *
000570*    2026-08-10 EDRD  ME-00174   SE ENLAZA EL ENVIO POR LA RED AL *
000580*                                CRUCE DE CADA ORDEN (575); ANTES *
000590*                                SE HACIA UNA SOLA VEZ AL FINAL Y *
000600*                                NUNCA AFECTABA LA LIQUIDACION.   *
000610*                                LA LIQUIDACION AHORA PAGA SOLO   *
000620*                                LO QUE LA RED PUDO ENTREGAR.     *
000630*    2026-08-10 EDRD  ME-00175   LA VENTA DE EXCEDENTE DE PLANTAS *
000640*                                DE BASE SE COTIZA A PRECIO CERO, *
000650*                                COMO EN TODAS LAS DEMAS PLANTAS  *
000660*                                DE LA COMPAÑIA (SE HABIA QUEDADO *
000670*                                COTIZANDO A COSTO MARGINAL).     *
000680*    2026-08-10 PEDR  ME-00176   SE AGREGA LA ORDEN DE RECOMPRA   *
000690*                                (LA EMPRESA OFRECE COMPRAR MAS   *
000700*                                BARATO QUE SU PROPIO COSTO       *
000710*                                MARGINAL) Y EL REINTENTO DE      *
000720*                                ORDENES DE VENTA MAS BARATAS     *
000730*                                CUANDO UNA ENTREGA SI SE LOGRA.  *
000740*    2026-08-10 CTPZ  ME-00177   SE RECHAZAN REGISTROS DE ENTRADA *
000750*                                INVALIDOS (TIPO DESCONOCIDO,     *
000760*                                CAMPOS NO NUMERICOS, PLANTA SIN  *
000770*                                REGION/EMPRESA, REGION SIN       *
000780*                                EMPRESA) DETENIENDO LA RONDA SIN *
000790*                                PRODUCIR RESULTADOS. SE ELIMINA  *
000800*                                LA CLASE TIPO-VALIDO (NO SE      *
000810*                                USABA) Y SE ACTIVA LA CLASE      *
000820*                                PLANTA-VALIDA PARA VALIDAR EL    *
000830*                                TIPO DE PLANTA.                  *
000840*    2026-08-10 EDRD  ME-00178   LA ORDEN DE VENTA (530) OFRECIA   *
000850*                                TODA LA SALIDA DISPONIBLE DE CADA *
000860*                                PLANTA SIN COMPARARLA CONTRA EL   *
000870*                                EXCEDENTE REAL DE LA REGION       *
000880*                                (ENERGIA DISPONIBLE MENOS         *
000890*                                DEMANDA); UNA REGION SIN          *
000900*                                EXCEDENTE PODIA VENDER SU PROPIO  *
000910*                                CONSUMO.  AHORA 510 CALCULA EL    *
000920*                                EXCEDENTE UNA SOLA VEZ Y 530 LO   *
000930*                                REPARTE DE LA PLANTA MAS CARA     *
000940*                                HACIA LA MAS BARATA, IGUAL QUE YA *
000950*                                LO HACIA 711 AL REDUCIR           *
000960*                                EXCEDENTES.                       *
000970*    2026-08-10 PEDR  ME-00179   SE CORRIGE EL CONTEO DE           *
000980*                                CALLEJONES SIN SALIDA: 640 LO      *
000990*                                INCREMENTABA UNA VEZ POR CADA      *
001000*                                LINEA DE SALIDA CONGESTIONADA Y    *
001010*                                651 SOLO LO REBAJABA UNA VEZ POR   *
001020*                                REGION, DEJANDO WKS-CALLEJONES-PEND*
001030*                                COLGADO CUANDO UNA REGION TENIA    *
001040*                                DOS O MAS LINEAS DE SALIDA LLENAS  *
001050*                                (LA RONDA NUNCA TERMINABA).        *
001060*                                AHORA 630 MARCA EL CALLEJON UNA    *
001070*                                SOLA VEZ POR REGION, DESPUES DE    *
001080*                                INTENTAR TODAS SUS LINEAS.  SE     *
001090*                                IMPLEMENTA ADEMAS EL RETORNO DE    *
001100*                                ENERGIA (returnElectricity): 651   *
001110*                                DEVUELVE LO QUE NO SE PUDO         *
001120*                                ENTREGAR A CADA LINEA DE ENTRADA   *
001130*                                EN PROPORCION A LO QUE ESA LINEA   *
001140*                                TRAJO EN ESTA TRANSACCION, Y LA    *
001150*                                REGION QUE LO RECIBE DE VUELTA     *
001160*                                VUELVE A INTENTAR ENVIARLO POR     *
001170*                                OTRO CAMINO.                       *
001180*    2026-08-10 PEDR  ME-00180   530 REPARTIA EL EXCEDENTE ENTRE    *
001190*                                TODAS LAS PLANTAS SIN TOCAR SU      *
001200*                                SALIDA, Y 545 LUEGO OFRECIA         *
001210*                                RECOMPRA POR LA SALIDA COMPLETA DE  *
001220*                                CUALQUIER PLANTA NO BASE, INCLUSO   *
001230*                                LAS QUE 530 YA HABIA VENDIDO POR    *
001240*                                COMPLETO (LA COMPAÑIA QUEDABA       *
001250*                                OFRECIENDO VENDER Y RECOMPRAR LA    *
001260*                                MISMA ENERGIA AL MISMO PRECIO).     *
001270*                                AHORA 530 BAJA LA SALIDA DE LA      *
001280*                                PLANTA DONDE SE AGOTA EL EXCEDENTE  *
001290*                                A (TOPE MENOS EXCEDENTE VENDIDO) Y  *
001300*                                LA DEJA COMO FRONTERA; 545 SOLO     *
001310*                                CAMINA DESDE ESA FRONTERA HACIA LA  *
001320*                                PLANTA BASE, SIN INCLUIRLA.         *
001330*    2026-08-10 CTPZ  ME-00181   500 SOLO REINTENTABA CRUZAR LAS     *
001340*                                ORDENES DE DEFICIT/RECOMPRA DE LA   *
001350*                                PROPIA EMPRESA AL MOMENTO DE        *
001360*                                COLOCARLAS; UNA ORDEN DE UNA        *
001370*                                EMPRESA YA PROCESADA NUNCA VOLVIA A *
001380*                                INTENTAR CRUZAR CONTRA LA VENTA MAS *
001390*                                BARATA QUE COLOCABA UNA EMPRESA     *
001400*                                POSTERIOR.  AHORA LA SEGUNDA MITAD  *
001410*                                DE 500 RECORRE TODAS LAS REGIONES   *
001420*                                DEL SISTEMA EN CADA RONDA, NO SOLO  *
001430*                                LAS DE LA EMPRESA ACTUAL, PARA QUE  *
001440*                                LAS ORDENES SIN CRUZAR DE RONDAS    *
001450*                                ANTERIORES SIGAN COMPITIENDO.       *
001460*-----------------------------------------------------------------
001470 IDENTIFICATION DIVISION.
001480 PROGRAM-ID.                    MEMAYOR1.
001490 AUTHOR.                        ERICK RAMIREZ.
001500 INSTALLATION.                  DEPARTAMENTO DE ESTUDIOS ENERGETICOS.
001510 DATE-WRITTEN.                  05/02/2024.
001520 DATE-COMPILED.
001530 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
001540 ENVIRONMENT DIVISION.
001550 CONFIGURATION SECTION.
001560 SPECIAL-NAMES.
001570     C01 IS TOP-OF-FORM
001580     CLASS PLANTA-VALIDA IS 'B' 'M' 'P'.
001590 INPUT-OUTPUT SECTION.
001600 FILE-CONTROL.
001610******************************************************************
001620*              A R C H I V O S   D E   E N T R A D A
001630******************************************************************
001640     SELECT SIMIN   ASSIGN   TO SIMIN
001650            ORGANIZATION     IS LINE SEQUENTIAL
001660            ACCESS MODE      IS SEQUENTIAL
001670            FILE STATUS      IS FS-SIMIN
001680                                FSE-SIMIN.
001690******************************************************************
001700*              A R C H I V O S   D E   S A L I D A
001710******************************************************************
001720     SELECT SIMOUT  ASSIGN   TO SIMOUT
001730            ORGANIZATION     IS LINE SEQUENTIAL
001740            FILE STATUS      IS FS-SIMOUT.
001750 DATA DIVISION.
001760 FILE SECTION.
001770*1 -->ENTRADA MULTIPLEXADA: CONTROL/EMPRESA/REGION/PLANTA/LINEA
001780 FD  SIMIN
001790     RECORD CONTAINS 80 CHARACTERS.
001800     COPY MEENT01.
001810*2 -->REPORTE DE RESULTADOS DE LA SIMULACION
001820 FD  SIMOUT
001830     RECORD CONTAINS 80 CHARACTERS.
001840 01  LIN-REPORTE.
001850     05  LIN-TEXTO                 PIC X(72).
001860     05  FILLER                    PIC X(08).
001870
001880 WORKING-STORAGE SECTION.
001890******************************************************************
001900*               C A M P O S    D E    T R A B A J O              *
001910******************************************************************
001920 01  WKS-CAMPOS-DE-TRABAJO.
001930     05  WKS-PROGRAMA              PIC X(08)         VALUE
001940                                                     "MEMAYOR1".
001950     05  WKS-FIN-ARCHIVOS          PIC 9(01)         VALUE ZEROS.
001960         88  WKS-END-SIMIN                           VALUE 1.
001970     05  WKS-ESTADO-ENTRADA        PIC 9(01)         VALUE ZEROS.
001980         88  WKS-ENTRADA-INVALIDA                    VALUE 1.
001990     05  WKS-MODO-CONTROL          PIC X(01)         VALUE SPACES.
002000     05  FILLER                    PIC X(04)         VALUE SPACES.
002010
002020******************************************************************
002030*      C O N T A D O R E S   Y   S U B I N D I C E S              *
002040******************************************************************
002050 01  WKS-CONTADORES.
002060     05  WKS-TOT-EMPRESAS          PIC S9(04) COMP   VALUE ZEROS.
002070     05  WKS-TOT-REGIONES          PIC S9(04) COMP   VALUE ZEROS.
002080     05  WKS-TOT-PLANTAS           PIC S9(04) COMP   VALUE ZEROS.
002090     05  WKS-TOT-LINEAS            PIC S9(04) COMP   VALUE ZEROS.
002100     05  WKS-IDX-EMP               PIC S9(04) COMP   VALUE ZEROS.
002110     05  WKS-IDX-REG               PIC S9(04) COMP   VALUE ZEROS.
002120     05  WKS-IDX-PLA               PIC S9(04) COMP   VALUE ZEROS.
002130     05  WKS-IDX-LIN               PIC S9(04) COMP   VALUE ZEROS.
002140     05  WKS-IDX-ORD               PIC S9(04) COMP   VALUE ZEROS.
002150     05  WKS-IDX-PILA              PIC S9(04) COMP   VALUE ZEROS.
002160     05  WKS-IDX-COLA              PIC S9(04) COMP   VALUE ZEROS.
002170     05  WKS-IDX-CAB-COLA          PIC S9(04) COMP   VALUE ZEROS.
002180     05  WKS-ULT-EMPRESA-IDX       PIC S9(04) COMP   VALUE ZEROS.
002190     05  WKS-ULT-REGION-IDX        PIC S9(04) COMP   VALUE ZEROS.
002200     05  WKS-REGISTROS-INVALIDOS   PIC 9(06)         VALUE ZEROS.
002210     05  WKS-REGISTROS-LEIDOS      PIC 9(06) COMP    VALUE ZEROS.
002220     05  WKS-CALLEJONES-PEND       PIC S9(04) COMP   VALUE ZEROS.
002230     05  WKS-PUNTOS-CTL-PEND       PIC S9(04) COMP   VALUE ZEROS.
002240     05  WKS-REG-ORIGEN-IX         PIC S9(04) COMP   VALUE ZEROS.
002250     05  WKS-REG-DESTINO-IX        PIC S9(04) COMP   VALUE ZEROS.
002260     05  WKS-MASK                  PIC -Z,ZZZ,ZZ9.99.
002270*    CAMPOS DE TRABAJO NUMERICOS PARA CALCULOS INTERMEDIOS DE
002280*    CANTIDAD, PRECIO Y CAPACIDAD (NUNCA SE HACE ARITMETICA
002290*    SOBRE WKS-MASK PORQUE ES UN CAMPO EDITADO PARA DESPLIEGUE).
002300     05  WKS-CANT-TEMP             PIC S9(07)V99     VALUE ZEROS.
002310     05  WKS-PRECIO-TEMP           PIC S9(07)V99     VALUE ZEROS.
002320     05  WKS-CAP-LIBRE             PIC S9(07)V99     VALUE ZEROS.
002330*    CANTIDAD NEGOCIADA (WKS-CANT-CRUCE) Y CANTIDAD REALMENTE
002340*    ENTREGADA POR LA RED (WKS-CANT-ENVIADA) DE LA ORDEN QUE SE
002350*    ESTA LIQUIDANDO EN 575-LIQUIDAR-CRUCE (ME-00174).
002360     05  WKS-CANT-CRUCE            PIC S9(07)V99     VALUE ZEROS.
002370     05  WKS-CANT-ENVIADA          PIC S9(07)V99     VALUE ZEROS.
002380*    CAMPOS DE TRABAJO DE 510/530 (EXCEDENTE DE LA REGION QUE
002390*    TODAVIA SE PUEDE VENDER, ME-00178) Y DE 651/653
002400*    (returnElectricity, ME-00179): CUANTO LE LLEGO A UN CALLEJON
002410*    SIN SALIDA EN TOTAL Y CUANTO SE LE DEVUELVE A CADA LINEA DE
002420*    ENTRADA.
002430     05  WKS-SUP-DISPONIBLE        PIC S9(07)V99     VALUE ZEROS.
002440     05  WKS-TOTAL-RECIBIDO        PIC S9(07)V99     VALUE ZEROS.
002450     05  WKS-CANT-DEVUELTA         PIC S9(07)V99     VALUE ZEROS.
002460     05  WKS-REG-CALLEJON-IX       PIC S9(04) COMP   VALUE ZEROS.
002470     05  WKS-LIN-DEVOLVER-IX       PIC S9(04) COMP   VALUE ZEROS.
002480     05  WKS-PLA-FRONTERA-IX       PIC S9(04) COMP   VALUE ZEROS.
002490*       ULTIMA PLANTA TOCADA POR 530 EN LA CAMINATA DE VENTA DE
002500*       EXCEDENTE; MARCA DONDE DEBE EMPEZAR LA RECOMPRA (ME-00180).
002510     05  FILLER                    PIC X(06)         VALUE SPACES.
002520
002530******************************************************************
002540*      T A B L A   D E   E M P R E S A S                         *
002550******************************************************************
002560 01  WKS-TAB-EMPRESAS.
002570     05  WKS-EMP OCCURS 50 TIMES INDEXED BY WKS-EMP-IX.
002580         10  EMP-ID                PIC 9(04).
002590         10  EMP-PRECIO-MAX        PIC S9(07)V99.
002600         10  EMP-GASTOS            PIC S9(07)V99     VALUE ZEROS.
002610         10  EMP-REG-INI           PIC S9(04) COMP.
002620         10  EMP-REG-FIN           PIC S9(04) COMP.
002630         10  FILLER                PIC X(10).
002640
002650******************************************************************
002660*      T A B L A   D E   R E G I O N E S                         *
002670******************************************************************
002680 01  WKS-TAB-REGIONES.
002690     05  WKS-REG OCCURS 200 TIMES INDEXED BY WKS-REG-IX.
002700         10  REG-ID                PIC 9(04).
002710         10  REG-EMPRESA-IX        PIC S9(04) COMP.
002720         10  REG-DEMANDA           PIC S9(07)V99.
002730         10  REG-ENERGIA-DISP      PIC S9(07)V99     VALUE ZEROS.
002740         10  REG-EXCESO-TRANC      PIC S9(07)V99     VALUE ZEROS.
002750         10  REG-PLA-INI           PIC S9(04) COMP.
002760         10  REG-PLA-FIN           PIC S9(04) COMP.
002770         10  REG-VISITADA          PIC 9(01)         VALUE ZEROS.
002780             88  REG-YA-VISITADA                     VALUE 1.
002790         10  REG-ES-CALLEJON       PIC 9(01)         VALUE ZEROS.
002800             88  REG-CALLEJON-SIN-SALIDA              VALUE 1.
002810         10  FILLER                PIC X(08).
002820
002830******************************************************************
002840*      T A B L A   D E   P L A N T A S   G E N E R A D O R A S    *
002850******************************************************************
002860 01  WKS-TAB-PLANTAS.
002870     05  WKS-PLA OCCURS 999 TIMES
002880             ASCENDING KEY IS PLA-ORDEN-MERITO
002890             INDEXED BY WKS-PLA-IX.
002900         10  PLA-REGION-IX         PIC S9(04) COMP.
002910         10  PLA-TIPO              PIC X(01).
002920             88  PLA-BASE                             VALUE 'B'.
002930             88  PLA-MEDIA                            VALUE 'M'.
002940             88  PLA-PICO                             VALUE 'P'.
002950         10  PLA-ORDEN-MERITO      PIC 9(01).
002960         10  PLA-SALIDA            PIC S9(07)V99.
002970         10  PLA-SALIDA-MAX        PIC S9(07)V99.
002980         10  PLA-COSTO-MG          PIC S9(07)V99.
002990         10  PLA-DISPONIBLE        PIC S9(07)V99     VALUE ZEROS.
003000         10  FILLER                PIC X(06).
003010
003020******************************************************************
003030*      T A B L A   D E   L I N E A S   D E   T R A N S M I S I O N*
003040******************************************************************
003050 01  WKS-TAB-LINEAS.
003060     05  WKS-LIN OCCURS 500 TIMES INDEXED BY WKS-LIN-IX.
003070         10  LIN-ORI-REGION-IX     PIC S9(04) COMP.
003080         10  LIN-DST-REGION-IX     PIC S9(04) COMP.
003090         10  LIN-CAPACIDAD         PIC S9(07)V99.
003100         10  LIN-CAPACIDAD-USADA   PIC S9(07)V99     VALUE ZEROS.
003110*    ME-00179: CANTIDAD TRANSMITIDA POR ESTA LINEA EN LA
003120*    TRANSACCION ACTUAL (SE LIMPIA CADA VEZ, A DIFERENCIA DE
003130*    LIN-CAPACIDAD-USADA QUE ES ACUMULADA PARA TODA LA RONDA) Y
003140*    BANDERA DE LINEA BLOQUEADA PARA EL RESTO DE LA TRANSACCION
003150*    DESPUES DE UN RETORNO DE ENERGIA, PARA QUE NO SE USE OTRA
003160*    VEZ Y SE FORME UN CICLO SIN FIN ENTRE DOS CALLEJONES.
003170         10  LIN-CANT-TRANC        PIC S9(07)V99     VALUE ZEROS.
003180         10  LIN-BLOQ-TRANC        PIC 9(01)         VALUE ZEROS.
003190             88  LIN-BLOQUEADA-TRANC                 VALUE 1.
003200         10  FILLER                PIC X(04).
003210
003220******************************************************************
003230*      T A B L A S   D E   O R D E N E S   D E   M E R C A D O    *
003240******************************************************************
003250 01  WKS-TAB-ORD-VENTA.
003260     05  ORD-VTA OCCURS 999 TIMES
003270             ASCENDING KEY IS OVT-COSTO-MG
003280             INDEXED BY WKS-OVT-IX.
003290         10  OVT-REGION-IX         PIC S9(04) COMP.
003300         10  OVT-PLA-IX            PIC S9(04) COMP.
003310         10  OVT-COSTO-MG          PIC S9(07)V99.
003320         10  OVT-CANTIDAD          PIC S9(07)V99.
003330         10  OVT-USADA             PIC 9(01)         VALUE ZEROS.
003340             88  OVT-YA-CRUZADA                       VALUE 1.
003350         10  FILLER                PIC X(06).
003360*    LA TABLA DE ORDENES DE COMPRA GUARDA DOS FAMILIAS DE ORDEN EN
003370*    EL MISMO ARREGLO: LOS INDICES 1-200 SON LA ORDEN DE COMPRA POR
003380*    DEFICIT DE CADA REGION (WKS-OCM-IX = INDICE DE REGION) Y LOS
003390*    INDICES 201 EN ADELANTE SON LAS ORDENES DE RECOMPRA, UNA POR
003400*    PLANTA NO BASE (WKS-OCM-IX = 200 + INDICE DE PLANTA), CON LAS
003410*    QUE LA EMPRESA TRATA DE COMPRAR MAS BARATO QUE SU PROPIO COSTO
003420*    MARGINAL (ME-00176).
003430 01  WKS-TAB-ORD-COMPRA.
003440     05  ORD-CMP OCCURS 1200 TIMES
003450             INDEXED BY WKS-OCM-IX.
003460         10  OCM-REGION-IX         PIC S9(04) COMP.
003470         10  OCM-EMPRESA-IX        PIC S9(04) COMP.
003480         10  OCM-PRECIO-MAX        PIC S9(07)V99.
003490         10  OCM-CANTIDAD          PIC S9(07)V99.
003500         10  OCM-USADA             PIC 9(01)         VALUE ZEROS.
003510             88  OCM-YA-CRUZADA                       VALUE 1.
003520         10  FILLER                PIC X(06).
003530
003540******************************************************************
003550*      P I L A   D E   C A M I N O S   (R A S T R E O   D F S)    *
003560******************************************************************
003570 01  WKS-TAB-PILA-CAMINO.
003580     05  WKS-PILA OCCURS 200 TIMES INDEXED BY WKS-PILA-IX.
003590         10  PILA-REGION-IX        PIC S9(04) COMP.
003600
003610******************************************************************
003620*      C O L A   D E   E N V I O   D E   E N E R G I A            *
003630******************************************************************
003640 01  WKS-TAB-COLA-ENVIO.
003650     05  WKS-COLA OCCURS 500 TIMES INDEXED BY WKS-COLA-IX.
003660         10  COLA-REGION-IX        PIC S9(04) COMP.
003670         10  COLA-CANTIDAD         PIC S9(07)V99.
003680         10  COLA-PENDIENTE        PIC 9(01)         VALUE ZEROS.
003690             88  COLA-PEND-ENVIO                      VALUE 1.
003700
003710******************************************************************
003720*         V A R I A B L E S   P A R A   E V A L U A R             *
003730*         I N T E G R I D A D   D E   A R C H I V O S             *
003740******************************************************************
003750 01  FS-SIMIN                      PIC 9(02)         VALUE ZEROS.
003760 01  FS-SIMOUT                     PIC 9(02)         VALUE ZEROS.
003770 01  FS-CICLO                      PIC 9(02)         VALUE ZEROS.
003780*                VARIABLES DE FILE STATUS EXTENDED               *
003790 01  FSE-SIMIN.
003800     05  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
003810     05  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
003820     05  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
003830
003840* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
003850 01  PROGRAMA                      PIC X(08)         VALUE SPACES.
003860 01  ARCHIVO                       PIC X(08)         VALUE SPACES.
003870 01  ACCION                        PIC X(10)         VALUE SPACES.
003880 01  LLAVE                         PIC X(32)         VALUE SPACES.
003890******************************************************************
003900 PROCEDURE DIVISION.
003910 000-PRINCIPAL SECTION.
003920     PERFORM 100-ABRIR-ARCHIVOS
003930     PERFORM 200-LEER-ENTRADA UNTIL WKS-END-SIMIN
003940     IF WKS-ENTRADA-INVALIDA
003950        MOVE 92 TO RETURN-CODE
003960     ELSE
003970        PERFORM 500-RONDA-MERCADO VARYING WKS-IDX-EMP FROM 1 BY 1
003980                UNTIL WKS-IDX-EMP > WKS-TOT-EMPRESAS
003990        PERFORM 700-REDUCIR-EXCEDENTES VARYING WKS-IDX-EMP FROM 1
004000                BY 1 UNTIL WKS-IDX-EMP > WKS-TOT-EMPRESAS
004010        PERFORM 900-IMPRIMIR-REPORTE
004020     END-IF
004030     PERFORM 950-CERRAR-ARCHIVOS
004040     STOP RUN.
004050 000-PRINCIPAL-E. EXIT.
004060
004070******************************************************************
004080*   APERTURA Y VALIDACION FSE DE ARCHIVOS                        *
004090******************************************************************
004100 100-ABRIR-ARCHIVOS SECTION.
004110     MOVE WKS-PROGRAMA TO PROGRAMA
004120     OPEN INPUT  SIMIN
004130     OPEN OUTPUT SIMOUT
004140
004150     IF FS-SIMIN = 97
004160        MOVE ZEROS TO FS-SIMIN
004170     END-IF
004180
004190     MOVE 'OPEN'   TO ACCION
004200     MOVE SPACES   TO LLAVE
004210     MOVE 1        TO FS-CICLO
004220     PERFORM 295-FILE-STATUS-EXTENDIDO
004230
004240     IF FS-SIMOUT NOT = 0
004250        DISPLAY "***********************************************"
004260        DISPLAY "*   ERROR AL ABRIR ARCHIVO DE SALIDA SIMOUT   *"
004270        DISPLAY "***********************************************"
004280        DISPLAY "* FILE STATUS DEL ARCHIVO SIMOUT   : " FS-SIMOUT
004290        MOVE 91 TO RETURN-CODE
004300        PERFORM 950-CERRAR-ARCHIVOS
004310        STOP RUN
004320     END-IF.
004330 100-ABRIR-ARCHIVOS-E. EXIT.
004340
004350******************************************************************
004360*   LECTURA DEL ARCHIVO DE ENTRADA MULTIPLEXADO (SIMIN)          *
004370*   CADA REGISTRO TRAE SU PROPIO TIPO EN ENT-TIPO-REGISTRO.      *
004380*   LA JERARQUIA ES EMPRESA - REGIONES DE LA EMPRESA - PLANTAS   *
004390*   DE LA REGION, Y AL FINAL VIENEN TODAS LAS LINEAS.            *
004400******************************************************************
004410 200-LEER-ENTRADA SECTION.
004420     READ SIMIN
004430        AT END
004440           SET WKS-END-SIMIN TO TRUE
004450     END-READ
004460
004470     IF NOT WKS-END-SIMIN
004480        ADD 1 TO WKS-REGISTROS-LEIDOS
004490        EVALUATE TRUE
004500           WHEN ENT-ES-CONTROL
004510              PERFORM 210-PROCESAR-CONTROL
004520           WHEN ENT-ES-EMPRESA
004530              PERFORM 220-PROCESAR-EMPRESA
004540           WHEN ENT-ES-REGION
004550              PERFORM 230-PROCESAR-REGION
004560           WHEN ENT-ES-PLANTA
004570              PERFORM 240-PROCESAR-PLANTA
004580           WHEN ENT-ES-LINEA
004590              PERFORM 250-PROCESAR-LINEA
004600           WHEN OTHER
004610              PERFORM 290-REGISTRO-INVALIDO
004620        END-EVALUATE
004630     END-IF.
004640 200-LEER-ENTRADA-E. EXIT.
004650
004660*    EL REGISTRO DE CONTROL SOLO SE DOCUMENTA; EL MODO           *
004670*    ESTRATEGICO NO SE SIMULA EN ESTA VERSION (VER ME-00171).    *
004680 210-PROCESAR-CONTROL SECTION.
004690     MOVE ENT-CTL-MODO TO WKS-MODO-CONTROL.
004700 210-PROCESAR-CONTROL-E. EXIT.
004710
004720*    SE RECHAZA LA EMPRESA SI SUS CAMPOS NUMERICOS VIENEN         *
004730*    DAÑADOS (ME-00177).                                          *
004740 220-PROCESAR-EMPRESA SECTION.
004750     IF ENT-EMP-ID NOT NUMERIC
004760        OR ENT-EMP-PRECIO-MAX NOT NUMERIC
004770        PERFORM 290-REGISTRO-INVALIDO
004780        GO TO 220-PROCESAR-EMPRESA-E
004790     END-IF
004800
004810     ADD 1 TO WKS-TOT-EMPRESAS
004820     SET WKS-EMP-IX TO WKS-TOT-EMPRESAS
004830     MOVE ENT-EMP-ID          TO EMP-ID(WKS-EMP-IX)
004840     MOVE ENT-EMP-PRECIO-MAX  TO EMP-PRECIO-MAX(WKS-EMP-IX)
004850     MOVE ZEROS               TO EMP-GASTOS(WKS-EMP-IX)
004860     SET WKS-ULT-EMPRESA-IDX  TO WKS-TOT-EMPRESAS
004870     COMPUTE EMP-REG-INI(WKS-EMP-IX) = WKS-TOT-REGIONES + 1
004880     MOVE EMP-REG-INI(WKS-EMP-IX) TO EMP-REG-FIN(WKS-EMP-IX).
004890 220-PROCESAR-EMPRESA-E. EXIT.
004900
004910*    UNA REGION NUEVA CIERRA LA REGION ANTERIOR DE LA MISMA      *
004920*    EMPRESA (SI EXISTE) PARA QUE QUEDE LISTA PARA LA RONDA.     *
004930*    SE RECHAZA SI SUS CAMPOS NUMERICOS VIENEN DAÑADOS O SI NO   *
004940*    HAY UNA EMPRESA VIGENTE A LA QUE PERTENECER (ME-00177).     *
004950 230-PROCESAR-REGION SECTION.
004960     IF ENT-REG-ID NOT NUMERIC
004970        OR ENT-REG-EMPRESA-ID NOT NUMERIC
004980        OR ENT-REG-DEMANDA NOT NUMERIC
004990        PERFORM 290-REGISTRO-INVALIDO
005000        GO TO 230-PROCESAR-REGION-E
005010     END-IF
005020
005030     IF WKS-ULT-EMPRESA-IDX = ZEROS
005040        OR ENT-REG-EMPRESA-ID NOT = EMP-ID(WKS-ULT-EMPRESA-IDX)
005050        PERFORM 290-REGISTRO-INVALIDO
005060        GO TO 230-PROCESAR-REGION-E
005070     END-IF
005080
005090     IF WKS-ULT-REGION-IDX > ZEROS
005100        PERFORM 300-INICIALIZAR-REGION
005110     END-IF
005120
005130     ADD 1 TO WKS-TOT-REGIONES
005140     SET WKS-REG-IX TO WKS-TOT-REGIONES
005150     MOVE ENT-REG-ID           TO REG-ID(WKS-REG-IX)
005160     MOVE WKS-ULT-EMPRESA-IDX  TO REG-EMPRESA-IX(WKS-REG-IX)
005170     MOVE ENT-REG-DEMANDA      TO REG-DEMANDA(WKS-REG-IX)
005180     MOVE ZEROS                TO REG-ENERGIA-DISP(WKS-REG-IX)
005190     COMPUTE REG-PLA-INI(WKS-REG-IX) = WKS-TOT-PLANTAS + 1
005200     MOVE REG-PLA-INI(WKS-REG-IX) TO REG-PLA-FIN(WKS-REG-IX)
005210     SET WKS-ULT-REGION-IDX TO WKS-TOT-REGIONES
005220     MOVE WKS-TOT-REGIONES  TO EMP-REG-FIN(WKS-ULT-EMPRESA-IDX).
005230 230-PROCESAR-REGION-E. EXIT.
005240
005250*    SE RECHAZA LA PLANTA SI SUS CAMPOS NUMERICOS VIENEN          *
005260*    DAÑADOS, SI SU TIPO NO ES B/M/P (CLASE PLANTA-VALIDA) O SI   *
005270*    NO CORRESPONDE A LA EMPRESA/REGION QUE SE ESTA LEYENDO EN    *
005280*    ESE MOMENTO (PLANTA SIN REGION/EMPRESA -- ME-00177).         *
005290 240-PROCESAR-PLANTA SECTION.
005300     IF ENT-PLA-EMPRESA-ID NOT NUMERIC
005310        OR ENT-PLA-REGION-ID NOT NUMERIC
005320        OR ENT-PLA-SALIDA NOT NUMERIC
005330        OR ENT-PLA-SALIDA-MAX NOT NUMERIC
005340        OR ENT-PLA-COSTO-MG NOT NUMERIC
005350        PERFORM 290-REGISTRO-INVALIDO
005360        GO TO 240-PROCESAR-PLANTA-E
005370     END-IF
005380
005390     IF ENT-PLA-TIPO IS NOT PLANTA-VALIDA
005400        PERFORM 290-REGISTRO-INVALIDO
005410        GO TO 240-PROCESAR-PLANTA-E
005420     END-IF
005430
005440     IF WKS-ULT-REGION-IDX = ZEROS
005450        OR ENT-PLA-EMPRESA-ID NOT = EMP-ID(WKS-ULT-EMPRESA-IDX)
005460        OR ENT-PLA-REGION-ID  NOT = REG-ID(WKS-ULT-REGION-IDX)
005470        PERFORM 290-REGISTRO-INVALIDO
005480        GO TO 240-PROCESAR-PLANTA-E
005490     END-IF
005500
005510     ADD 1 TO WKS-TOT-PLANTAS
005520     SET WKS-PLA-IX TO WKS-TOT-PLANTAS
005530     MOVE WKS-ULT-REGION-IDX  TO PLA-REGION-IX(WKS-PLA-IX)
005540     MOVE ENT-PLA-TIPO        TO PLA-TIPO(WKS-PLA-IX)
005550     EVALUATE TRUE
005560        WHEN ENT-PLANTA-BASE
005570           MOVE 1 TO PLA-ORDEN-MERITO(WKS-PLA-IX)
005580        WHEN ENT-PLANTA-MEDIA
005590           MOVE 2 TO PLA-ORDEN-MERITO(WKS-PLA-IX)
005600        WHEN OTHER
005610           MOVE 3 TO PLA-ORDEN-MERITO(WKS-PLA-IX)
005620     END-EVALUATE
005630     MOVE ENT-PLA-SALIDA      TO PLA-SALIDA(WKS-PLA-IX)
005640     MOVE ENT-PLA-SALIDA-MAX  TO PLA-SALIDA-MAX(WKS-PLA-IX)
005650     MOVE ENT-PLA-COSTO-MG    TO PLA-COSTO-MG(WKS-PLA-IX)
005660     MOVE ZEROS               TO PLA-DISPONIBLE(WKS-PLA-IX)
005670     MOVE WKS-TOT-PLANTAS     TO REG-PLA-FIN(WKS-ULT-REGION-IDX).
005680 240-PROCESAR-PLANTA-E. EXIT.
005690
005700*    LAS LINEAS VIENEN AL FINAL DEL ARCHIVO, YA CON TODAS LAS    *
005710*    REGIONES CARGADAS; SE CIERRA LA ULTIMA REGION LA PRIMERA    *
005720*    VEZ QUE APARECE UNA LINEA. SE RECHAZA SI SUS CAMPOS         *
005730*    NUMERICOS VIENEN DAÑADOS (ME-00177).                        *
005740 250-PROCESAR-LINEA SECTION.
005750     IF ENT-LIN-CAPACIDAD NOT NUMERIC
005760        OR ENT-LIN-ORI-EMPRESA NOT NUMERIC
005770        OR ENT-LIN-ORI-REGION NOT NUMERIC
005780        OR ENT-LIN-DST-EMPRESA NOT NUMERIC
005790        OR ENT-LIN-DST-REGION NOT NUMERIC
005800        PERFORM 290-REGISTRO-INVALIDO
005810        GO TO 250-PROCESAR-LINEA-E
005820     END-IF
005830
005840     IF WKS-ULT-REGION-IDX > ZEROS
005850        PERFORM 300-INICIALIZAR-REGION
005860        MOVE ZEROS TO WKS-ULT-REGION-IDX
005870     END-IF
005880
005890     ADD 1 TO WKS-TOT-LINEAS
005900     SET WKS-LIN-IX TO WKS-TOT-LINEAS
005910     PERFORM 280-BUSCAR-REGION USING ENT-LIN-ORI-EMPRESA
005920             ENT-LIN-ORI-REGION
005930     MOVE WKS-IDX-REG TO LIN-ORI-REGION-IX(WKS-LIN-IX)
005940     PERFORM 280-BUSCAR-REGION USING ENT-LIN-DST-EMPRESA
005950             ENT-LIN-DST-REGION
005960     MOVE WKS-IDX-REG TO LIN-DST-REGION-IX(WKS-LIN-IX)
005970     MOVE ENT-LIN-CAPACIDAD TO LIN-CAPACIDAD(WKS-LIN-IX)
005980     MOVE ZEROS             TO LIN-CAPACIDAD-USADA(WKS-LIN-IX).
005990 250-PROCESAR-LINEA-E. EXIT.
006000
006010*    setAvailableElectricity DE LA REGION: LAS PLANTAS QUE NO     *
006020*    SON DE BASE SE LLEVAN A SU SALIDA MAXIMA, SE SUMA LA SALIDA  *
006030*    DE TODAS A LA ENERGIA DISPONIBLE DE LA REGION Y SE CARGA     *
006040*    (SALIDA POR COSTO MARGINAL) A LOS GASTOS DE LA EMPRESA       *
006050*    DUEÑA DE LA REGION.  (ME-00171: ESTE PASO SE HABIA QUEDADO   *
006060*    SOLO SUMANDO ENERGIA, SIN TOCAR LOS GASTOS.)                 *
006070 300-INICIALIZAR-REGION SECTION.
006080     MOVE ZEROS TO REG-ENERGIA-DISP(WKS-ULT-REGION-IDX)
006090     SET WKS-EMP-IX TO REG-EMPRESA-IX(WKS-ULT-REGION-IDX)
006100     PERFORM 310-SUMAR-SALIDA-PLANTA
006110             VARYING WKS-IDX-PLA FROM
006120             REG-PLA-INI(WKS-ULT-REGION-IDX) BY 1
006130             UNTIL WKS-IDX-PLA > REG-PLA-FIN(WKS-ULT-REGION-IDX).
006140 300-INICIALIZAR-REGION-E. EXIT.
006150
006160 310-SUMAR-SALIDA-PLANTA SECTION.
006170     SET WKS-PLA-IX TO WKS-IDX-PLA
006180     IF NOT PLA-BASE(WKS-PLA-IX)
006190        MOVE PLA-SALIDA-MAX(WKS-PLA-IX) TO PLA-SALIDA(WKS-PLA-IX)
006200     END-IF
006210     MOVE PLA-SALIDA(WKS-PLA-IX) TO PLA-DISPONIBLE(WKS-PLA-IX)
006220     ADD PLA-SALIDA(WKS-PLA-IX)
006230         TO REG-ENERGIA-DISP(WKS-ULT-REGION-IDX)
006240     COMPUTE WKS-PRECIO-TEMP ROUNDED =
006250        PLA-SALIDA(WKS-PLA-IX) * PLA-COSTO-MG(WKS-PLA-IX)
006260     ADD WKS-PRECIO-TEMP TO EMP-GASTOS(WKS-EMP-IX).
006270 310-SUMAR-SALIDA-PLANTA-E. EXIT.
006280
006290*    RESUELVE EL PAR EMPRESA/REGION DE ENTRADA AL INDICE DE      *
006300*    WKS-TAB-REGIONES; DEJA EL RESULTADO EN WKS-IDX-REG.         *
006310 280-BUSCAR-REGION SECTION.
006320     MOVE ZEROS TO WKS-IDX-REG
006330     PERFORM 281-BUSCAR-REGION-EMP
006340             VARYING WKS-IDX-EMP FROM 1 BY 1
006350             UNTIL WKS-IDX-EMP > WKS-TOT-EMPRESAS
006360                OR WKS-IDX-REG NOT = ZEROS.
006370 280-BUSCAR-REGION-E. EXIT.
006380
006390 281-BUSCAR-REGION-EMP SECTION.
006400     SET WKS-EMP-IX TO WKS-IDX-EMP
006410     IF EMP-ID(WKS-EMP-IX) = ENT-LIN-ORI-EMPRESA
006420        OR EMP-ID(WKS-EMP-IX) = ENT-LIN-DST-EMPRESA
006430        PERFORM 282-BUSCAR-REGION-REG
006440                VARYING WKS-IDX-PILA FROM
006450                EMP-REG-INI(WKS-EMP-IX) BY 1
006460                UNTIL WKS-IDX-PILA > EMP-REG-FIN(WKS-EMP-IX)
006470                   OR WKS-IDX-REG NOT = ZEROS
006480     END-IF.
006490 281-BUSCAR-REGION-EMP-E. EXIT.
006500
006510 282-BUSCAR-REGION-REG SECTION.
006520     SET WKS-REG-IX TO WKS-IDX-PILA
006530     IF (REG-ID(WKS-REG-IX) = ENT-LIN-ORI-REGION
006540            AND EMP-ID(WKS-EMP-IX) = ENT-LIN-ORI-EMPRESA)
006550        OR (REG-ID(WKS-REG-IX) = ENT-LIN-DST-REGION
006560            AND EMP-ID(WKS-EMP-IX) = ENT-LIN-DST-EMPRESA)
006570        MOVE WKS-IDX-PILA TO WKS-IDX-REG
006580     END-IF.
006590 282-BUSCAR-REGION-REG-E. EXIT.
006600
006610*    REGISTRO-INVALIDO: MARCA LA RONDA COMO INVALIDA Y DETIENE    *
006620*    LA LECTURA; 000-PRINCIPAL NO CORRE EL MERCADO NI IMPRIME EL  *
006630*    REPORTE CUANDO ESTA BANDERA QUEDA ENCENDIDA (ME-00177).      *
006640 290-REGISTRO-INVALIDO SECTION.
006650     ADD 1 TO WKS-REGISTROS-INVALIDOS
006660     DISPLAY "*** REGISTRO DE ENTRADA INVALIDO, RENGLON "
006670             WKS-REGISTROS-LEIDOS " TIPO: " ENT-TIPO-REGISTRO
006680     SET WKS-ENTRADA-INVALIDA TO TRUE
006690     SET WKS-END-SIMIN TO TRUE.
006700 290-REGISTRO-INVALIDO-E. EXIT.
006710
006720******************************************************************
006730*   R O N D A   D E   M E R C A D O   P O R   E M P R E S A       *
006740*   orderTrades / makeTrades / executeTrades DEL DISEÑO ORIGINAL *
006750******************************************************************
006760 500-RONDA-MERCADO SECTION.
006770     SET WKS-EMP-IX TO WKS-IDX-EMP
006780     PERFORM 510-COLOCAR-ORDENES
006790             VARYING WKS-IDX-REG FROM EMP-REG-INI(WKS-EMP-IX)
006800             BY 1 UNTIL WKS-IDX-REG > EMP-REG-FIN(WKS-EMP-IX)
006810*       LA SUBASTA SE VUELVE A CORRER SOBRE TODAS LAS REGIONES DEL
006820*       SISTEMA (NO SOLO LAS DE ESTA EMPRESA): LAS ORDENES DE
006830*       DEFICIT/RECOMPRA DE EMPRESAS YA PROCESADAS QUE QUEDARON
006840*       SIN CRUZAR VUELVEN A INTENTAR CONTRA LAS ORDENES DE VENTA
006850*       QUE ESTA EMPRESA ACABA DE COLOCAR (ME-00181). LAS REGIONES
006860*       DE EMPRESAS QUE TODAVIA NO SE HAN PROCESADO NO TIENEN
006870*       ORDENES (OCM-CANTIDAD EN CEROS) Y 560/566 LAS OMITEN SIN
006880*       COSTO.
006890     PERFORM 560-EJECUTAR-MERCADO
006900             VARYING WKS-IDX-REG FROM 1
006910             BY 1 UNTIL WKS-IDX-REG > WKS-TOT-REGIONES.
006920 500-RONDA-MERCADO-E. EXIT.
006930
006940*    CADA REGION COLOCA UNA ORDEN DE VENTA POR CADA PLANTA QUE   *
006950*    TODAVIA TIENE SALIDA DISPONIBLE, UNA ORDEN DE COMPRA SI LE  *
006960*    HACE FALTA ENERGIA PARA SU DEMANDA, Y UNA ORDEN DE RECOMPRA *
006970*    POR CADA PLANTA NO BASE CON LA QUE TRATA DE COMPRAR MAS     *
006980*    BARATO DE LO QUE LE CUESTA GENERAR (ME-00176). SOLO SE      *
006990*    VENDE EL EXCEDENTE DE LA REGION (ENERGIA DISPONIBLE MENOS   *
007000*    DEMANDA); SI NO HAY EXCEDENTE NO SE COLOCA NINGUNA ORDEN DE *
007010*    VENTA (ME-00178). LA CAMINATA DE VENTA SE DETIENE APENAS SE   *
007020*    AGOTA EL EXCEDENTE (LA MISMA CONDICION QUE DETIENE 530), Y LA  *
007030*    RECOMPRA ARRANCA DESDE WKS-PLA-FRONTERA-IX (LA PLANTA DONDE    *
007040*    530 SE DETUVO) EN VEZ DE RECORRER TODA LA REGION, PARA NO      *
007050*    OFRECER EN RECOMPRA UNA PLANTA QUE YA VENDIO TODA SU SALIDA    *
007060*    (ME-00180).                                                    *
007070 510-COLOCAR-ORDENES SECTION.
007080     SET WKS-REG-IX TO WKS-IDX-REG
007090     PERFORM 520-ORDENAR-PLANTAS-REGION
007100     IF REG-ENERGIA-DISP(WKS-REG-IX) > REG-DEMANDA(WKS-REG-IX)
007110        COMPUTE WKS-SUP-DISPONIBLE =
007120           REG-ENERGIA-DISP(WKS-REG-IX) - REG-DEMANDA(WKS-REG-IX)
007130     ELSE
007140        MOVE ZEROS TO WKS-SUP-DISPONIBLE
007150     END-IF
007160     COMPUTE WKS-PLA-FRONTERA-IX = REG-PLA-INI(WKS-REG-IX) - 1
007170*       SI NO HAY EXCEDENTE, WKS-PLA-FRONTERA-IX QUEDA ANTES DEL
007180*       PRINCIPIO DE LA REGION Y 545 NO CAMINA NINGUNA PLANTA.
007190     PERFORM 530-AGREGAR-ORDEN-VENTA
007200             VARYING WKS-IDX-PLA FROM REG-PLA-FIN(WKS-REG-IX)
007210             BY -1 UNTIL WKS-IDX-PLA < REG-PLA-INI(WKS-REG-IX)
007220                OR WKS-SUP-DISPONIBLE = ZEROS
007230     IF REG-DEMANDA(WKS-REG-IX) > REG-ENERGIA-DISP(WKS-REG-IX)
007240        PERFORM 540-AGREGAR-ORDEN-COMPRA
007250     END-IF
007260     PERFORM 545-AGREGAR-ORDEN-RECOMPRA
007270             VARYING WKS-IDX-PLA FROM WKS-PLA-FRONTERA-IX
007280             BY -1 UNTIL WKS-IDX-PLA < REG-PLA-INI(WKS-REG-IX)
007290                OR PLA-BASE(WKS-IDX-PLA).
007300 510-COLOCAR-ORDENES-E. EXIT.
007310
007320*    LAS PLANTAS DE UNA REGION YA QUEDAN EN ORDEN DE MERITO      *
007330*    (BASE < MEDIA < PICO, LUEGO POR COSTO MARGINAL) DESDE QUE   *
007340*    SE DECLARO LA TABLA CON ASCENDING KEY IS PLA-ORDEN-MERITO;  *
007350*    ESTA SECCION SOLO REORDENA EL TRAMO DE LA REGION ACTUAL.    *
007360 520-ORDENAR-PLANTAS-REGION SECTION.
007370     IF REG-PLA-FIN(WKS-REG-IX) > REG-PLA-INI(WKS-REG-IX)
007380        SORT WKS-PLA(REG-PLA-INI(WKS-REG-IX):)
007390           ASCENDING KEY PLA-ORDEN-MERITO PLA-COSTO-MG
007400     END-IF.
007410 520-ORDENAR-PLANTAS-REGION-E. EXIT.
007420
007430*    EL EXCEDENTE DE UNA PLANTA DE BASE SE VENDE A PRECIO CERO,  *
007440*    IGUAL QUE CUALQUIER OTRA PLANTA CUYA SALIDA YA NO TIENE     *
007450*    COSTO EVITABLE; LAS DEMAS PLANTAS COTIZAN A SU COSTO        *
007460*    MARGINAL (ME-00175). SE RECORRE DE LA PLANTA MAS CARA HACIA *
007470*    LA MAS BARATA (510) REPARTIENDO WKS-SUP-DISPONIBLE, IGUAL   *
007480*    QUE 711 AL REDUCIR EXCEDENTES, HASTA AGOTAR EL EXCEDENTE DE *
007490*    LA REGION; NINGUNA PLANTA VENDE MAS DE LO QUE LE QUEDA POR  *
007500*    REPARTIR (ME-00178). SI UNA PLANTA NO BASE VENDE MENOS DE SU *
007510*    TOPE (LE SOBRA EXCEDENTE SIN VENDER A ELLA), SU SALIDA BAJA  *
007520*    A LO NO VENDIDO Y QUEDA COMO FRONTERA PARA QUE 545 LE OFREZCA*
007530*    RECOMPRA POR ESE RESTO; SI VENDE TODO SU TOPE, YA QUEDA      *
007540*    COMPLETAMENTE COMPROMETIDA Y NO ENTRA EN LA RECOMPRA         *
007550*    (ME-00180).                                                  *
007560 530-AGREGAR-ORDEN-VENTA SECTION.
007570     SET WKS-PLA-IX TO WKS-IDX-PLA
007580     SET WKS-OVT-IX TO WKS-IDX-PLA
007590*       LA TABLA DE ORDENES DE VENTA USA EL MISMO INDICE QUE LA
007600*        TABLA DE PLANTAS: UNA ORDEN DE VENTA POR PLANTA.
007610     MOVE ZEROS TO OVT-CANTIDAD(WKS-OVT-IX)
007620     MOVE ZEROS TO OVT-USADA(WKS-OVT-IX)
007630     IF PLA-DISPONIBLE(WKS-PLA-IX) > ZEROS
007640        AND WKS-SUP-DISPONIBLE > ZEROS
007650        MOVE WKS-IDX-REG          TO OVT-REGION-IX(WKS-OVT-IX)
007660        MOVE WKS-IDX-PLA          TO OVT-PLA-IX(WKS-OVT-IX)
007670        IF PLA-BASE(WKS-PLA-IX)
007680           MOVE ZEROS             TO OVT-COSTO-MG(WKS-OVT-IX)
007690        ELSE
007700           MOVE PLA-COSTO-MG(WKS-PLA-IX)
007710                                  TO OVT-COSTO-MG(WKS-OVT-IX)
007720        END-IF
007730        MOVE PLA-DISPONIBLE(WKS-PLA-IX) TO WKS-CANT-TEMP
007740        IF WKS-CANT-TEMP > WKS-SUP-DISPONIBLE
007750           MOVE WKS-SUP-DISPONIBLE TO WKS-CANT-TEMP
007760        END-IF
007770        MOVE WKS-CANT-TEMP        TO OVT-CANTIDAD(WKS-OVT-IX)
007780        IF NOT PLA-BASE(WKS-PLA-IX)
007790           AND WKS-CANT-TEMP < PLA-DISPONIBLE(WKS-PLA-IX)
007800           COMPUTE PLA-SALIDA(WKS-PLA-IX) =
007810              PLA-DISPONIBLE(WKS-PLA-IX) - WKS-CANT-TEMP
007820           MOVE WKS-IDX-PLA TO WKS-PLA-FRONTERA-IX
007830        ELSE
007840           COMPUTE WKS-PLA-FRONTERA-IX = WKS-IDX-PLA - 1
007850        END-IF
007860        SUBTRACT WKS-CANT-TEMP FROM WKS-SUP-DISPONIBLE
007870     END-IF.
007880 530-AGREGAR-ORDEN-VENTA-E. EXIT.
007890
007900 540-AGREGAR-ORDEN-COMPRA SECTION.
007910     SET WKS-OCM-IX TO WKS-IDX-REG
007920     MOVE WKS-IDX-REG              TO OCM-REGION-IX(WKS-OCM-IX)
007930     MOVE REG-EMPRESA-IX(WKS-REG-IX) TO OCM-EMPRESA-IX(WKS-OCM-IX)
007940     SET WKS-EMP-IX TO REG-EMPRESA-IX(WKS-REG-IX)
007950     MOVE EMP-PRECIO-MAX(WKS-EMP-IX) TO OCM-PRECIO-MAX(WKS-OCM-IX)
007960     COMPUTE OCM-CANTIDAD(WKS-OCM-IX) =
007970             REG-DEMANDA(WKS-REG-IX) - REG-ENERGIA-DISP(WKS-REG-IX)
007980     MOVE ZEROS                     TO OCM-USADA(WKS-OCM-IX).
007990 540-AGREGAR-ORDEN-COMPRA-E. EXIT.
008000
008010*    RECOMPRA (orderTrades, TRAMO FINAL): LA EMPRESA OFRECE       *
008020*    COMPRAR LA SALIDA ACTUAL DE CADA PLANTA NO BASE A SU PROPIO  *
008030*    COSTO MARGINAL, TRATANDO DE REEMPLAZARLA POR ENERGIA MAS     *
008040*    BARATA DEL MERCADO; LA ORDEN SE GUARDA EN LOS INDICES ALTOS  *
008050*    DE WKS-TAB-ORD-COMPRA PARA NO CHOCAR CON LA ORDEN DE         *
008060*    DEFICIT DE LA REGION (ME-00176). 510 SOLO LA MANDA A CAMINAR *
008070*    DESDE LA PLANTA FRONTERA (LA QUE QUEDO PARCIALMENTE          *
008080*    COMPROMETIDA EN 530, SI LA HUBO) HACIA LA BASE, ASI QUE ACA  *
008090*    NUNCA SE OFRECE RECOMPRA DE UNA PLANTA QUE YA VENDIO TODO SU *
008100*    TOPE (ME-00180).                                             *
008110 545-AGREGAR-ORDEN-RECOMPRA SECTION.
008120     SET WKS-PLA-IX TO WKS-IDX-PLA
008130     IF NOT PLA-BASE(WKS-PLA-IX)
008140        AND PLA-SALIDA(WKS-PLA-IX) > ZEROS
008150        COMPUTE WKS-OCM-IX = 200 + WKS-IDX-PLA
008160        MOVE WKS-IDX-REG                TO OCM-REGION-IX(WKS-OCM-IX)
008170        MOVE REG-EMPRESA-IX(WKS-REG-IX)
008180                                 TO OCM-EMPRESA-IX(WKS-OCM-IX)
008190        MOVE PLA-COSTO-MG(WKS-PLA-IX)  TO OCM-PRECIO-MAX(WKS-OCM-IX)
008200        MOVE PLA-SALIDA(WKS-PLA-IX)    TO OCM-CANTIDAD(WKS-OCM-IX)
008210        MOVE ZEROS                     TO OCM-USADA(WKS-OCM-IX)
008220     END-IF.
008230 545-AGREGAR-ORDEN-RECOMPRA-E. EXIT.
008240
008250*    SUBASTA DOBLE: SE INTENTA CRUZAR LA ORDEN DE COMPRA (O DE    *
008260*    RECOMPRA) DE LA REGION CONTRA LA ORDEN DE VENTA MAS BARATA   *
008270*    TODAVIA LIBRE, SIEMPRE QUE EL PRECIO MAXIMO CUBRA EL COSTO   *
008280*    MARGINAL (ME-00176: SE AGREGA EL CRUCE DE LA RECOMPRA).      *
008290 560-EJECUTAR-MERCADO SECTION.
008300     SET WKS-REG-IX TO WKS-IDX-REG
008310     SET WKS-OCM-IX TO WKS-IDX-REG
008320     IF OCM-CANTIDAD(WKS-OCM-IX) > ZEROS
008330        AND NOT OCM-YA-CRUZADA(WKS-OCM-IX)
008340        PERFORM 570-INTENTAR-CRUCE
008350                VARYING WKS-OVT-IX FROM 1 BY 1
008360                UNTIL WKS-OVT-IX > WKS-TOT-PLANTAS
008370                   OR OCM-CANTIDAD(WKS-OCM-IX) = ZEROS
008380     END-IF
008390     PERFORM 566-CRUZAR-RECOMPRA-PLANTA
008400             VARYING WKS-IDX-PLA FROM REG-PLA-INI(WKS-REG-IX)
008410             BY 1 UNTIL WKS-IDX-PLA > REG-PLA-FIN(WKS-REG-IX).
008420 560-EJECUTAR-MERCADO-E. EXIT.
008430
008440 566-CRUZAR-RECOMPRA-PLANTA SECTION.
008450     COMPUTE WKS-OCM-IX = 200 + WKS-IDX-PLA
008460     IF OCM-CANTIDAD(WKS-OCM-IX) > ZEROS
008470        AND NOT OCM-YA-CRUZADA(WKS-OCM-IX)
008480        PERFORM 570-INTENTAR-CRUCE
008490                VARYING WKS-OVT-IX FROM 1 BY 1
008500                UNTIL WKS-OVT-IX > WKS-TOT-PLANTAS
008510                   OR OCM-CANTIDAD(WKS-OCM-IX) = ZEROS
008520     END-IF.
008530 566-CRUZAR-RECOMPRA-PLANTA-E. EXIT.
008540
008550*    SI LA ENTREGA DE UN CRUCE SI LOGRO ENVIAR ALGO DE ENERGIA,   *
008560*    SE REINTENTAN DESDE LA MAS BARATA LAS ORDENES DE VENTA QUE   *
008570*    HABIAN QUEDADO SIN CRUZAR ANTES DE ESTA (ME-00176).          *
008580 570-INTENTAR-CRUCE SECTION.
008590     IF NOT OVT-YA-CRUZADA(WKS-OVT-IX)
008600        AND OVT-CANTIDAD(WKS-OVT-IX) > ZEROS
008610        AND OVT-COSTO-MG(WKS-OVT-IX) <= OCM-PRECIO-MAX(WKS-OCM-IX)
008620        AND OVT-REGION-IX(WKS-OVT-IX) NOT = OCM-REGION-IX(WKS-OCM-IX)
008630        PERFORM 575-LIQUIDAR-CRUCE
008640        IF WKS-CANT-ENVIADA > ZEROS
008650           MOVE ZEROS TO WKS-OVT-IX
008660        END-IF
008670     END-IF.
008680 570-INTENTAR-CRUCE-E. EXIT.
008690
008700*    LIQUIDACION: LA CANTIDAD NEGOCIADA ES EL MENOR ENTRE LO      *
008710*    OFRECIDO Y LO DEMANDADO; EL PRECIO ES EL PUNTO MEDIO ENTRE  *
008720*    EL COSTO MARGINAL Y EL PRECIO MAXIMO, REDONDEADO A DOS      *
008730*    DECIMALES POR REDONDEO NORMAL (MITAD HACIA ARRIBA). LA      *
008740*    ENTREGA FISICA SE HACE POR LA RED DE TRANSMISION, DESDE LA  *
008750*    REGION VENDEDORA HASTA LA REGION COMPRADORA, ANTES DE       *
008760*    LIQUIDAR EL DINERO; SOLO SE PAGA POR LO QUE LA RED PUDO      *
008770*    ENTREGAR (ME-00174).                                         *
008780 575-LIQUIDAR-CRUCE SECTION.
008790     MOVE OVT-CANTIDAD(WKS-OVT-IX) TO WKS-CANT-CRUCE
008800     IF OCM-CANTIDAD(WKS-OCM-IX) < OVT-CANTIDAD(WKS-OVT-IX)
008810        MOVE OCM-CANTIDAD(WKS-OCM-IX) TO WKS-CANT-CRUCE
008820     END-IF
008830
008840     COMPUTE WKS-PRECIO-TEMP ROUNDED =
008850        (OVT-COSTO-MG(WKS-OVT-IX) + OCM-PRECIO-MAX(WKS-OCM-IX)) / 2
008860
008870     SET WKS-REG-ORIGEN-IX  TO OVT-REGION-IX(WKS-OVT-IX)
008880     SET WKS-REG-DESTINO-IX TO OCM-REGION-IX(WKS-OCM-IX)
008890     PERFORM 600-ENTREGAR-ENERGIA
008900     SET WKS-REG-IX TO WKS-REG-ORIGEN-IX
008910     COMPUTE WKS-CANT-ENVIADA =
008920        WKS-CANT-CRUCE - REG-EXCESO-TRANC(WKS-REG-IX)
008930
008940     SUBTRACT WKS-CANT-ENVIADA FROM OVT-CANTIDAD(WKS-OVT-IX)
008950     SUBTRACT WKS-CANT-ENVIADA FROM OCM-CANTIDAD(WKS-OCM-IX)
008960
008970     SET WKS-PLA-IX TO OVT-PLA-IX(WKS-OVT-IX)
008980     SUBTRACT WKS-CANT-ENVIADA FROM PLA-DISPONIBLE(WKS-PLA-IX)
008990     SUBTRACT WKS-CANT-ENVIADA FROM REG-ENERGIA-DISP(WKS-REG-IX)
009000
009010     IF WKS-CANT-ENVIADA > ZEROS
009020        COMPUTE WKS-PRECIO-TEMP ROUNDED =
009030           WKS-PRECIO-TEMP * WKS-CANT-ENVIADA
009040        SET WKS-EMP-IX TO REG-EMPRESA-IX(WKS-REG-ORIGEN-IX)
009050        SUBTRACT WKS-PRECIO-TEMP FROM EMP-GASTOS(WKS-EMP-IX)
009060        SET WKS-EMP-IX TO OCM-EMPRESA-IX(WKS-OCM-IX)
009070        ADD WKS-PRECIO-TEMP TO EMP-GASTOS(WKS-EMP-IX)
009080     END-IF
009090
009100     IF OVT-CANTIDAD(WKS-OVT-IX) = ZEROS
009110        SET OVT-YA-CRUZADA(WKS-OVT-IX) TO TRUE
009120     END-IF
009130     IF OCM-CANTIDAD(WKS-OCM-IX) = ZEROS
009140        SET OCM-YA-CRUZADA(WKS-OCM-IX) TO TRUE
009150     END-IF.
009160 575-LIQUIDAR-CRUCE-E. EXIT.
009170
009180******************************************************************
009190*   E N V I O   D E   E N E R G I A   P O R   L A   R E D         *
009200*   sendElectricity / findTransmissionLines DEL DISEÑO ORIGINAL, *
009210*   TRADUCIDO A PILA Y COLA EXPLICITAS (NO HAY RECURSIVIDAD EN   *
009220*   ESTE COMPILADOR). SE INVOCA UNA VEZ POR CADA CRUCE DE         *
009230*   ORDENES DESDE WKS-REG-ORIGEN-IX HASTA WKS-REG-DESTINO-IX;     *
009240*   LO QUE NO LOGRA SALIR DE LA REGION ORIGEN QUEDA EN            *
009250*   REG-EXCESO-TRANC DE ESA REGION PARA QUE 575-LIQUIDAR-CRUCE    *
009260*   SEPA CUANTO SE ENTREGO REALMENTE (ME-00174).                  *
009270******************************************************************
009280 600-ENTREGAR-ENERGIA SECTION.
009290     PERFORM 610-LIMPIAR-INFO-TRANSACCION
009300     SET WKS-REG-IX TO WKS-REG-ORIGEN-IX
009310     MOVE WKS-CANT-CRUCE TO REG-EXCESO-TRANC(WKS-REG-IX)
009320     MOVE WKS-REG-ORIGEN-IX TO WKS-IDX-REG
009330     PERFORM 620-RASTREAR-CAMINOS
009340     MOVE WKS-REG-ORIGEN-IX TO WKS-IDX-REG
009350     PERFORM 630-ENVIAR-DESDE-REGION
009360     PERFORM 645-RECONCILIAR-RED
009370             UNTIL WKS-CALLEJONES-PEND = ZEROS
009380                AND WKS-PUNTOS-CTL-PEND = ZEROS.
009390 600-ENTREGAR-ENERGIA-E. EXIT.
009400
009410*    ALTERNA CALLEJONES SIN SALIDA Y PUNTOS DE CONTROL HASTA QUE
009420*    NO QUEDE NINGUNO PENDIENTE, TAL COMO LO HACIA EL PROGRAMA
009430*    ORIGINAL DE FORMA RECURSIVA.
009440 645-RECONCILIAR-RED SECTION.
009450     PERFORM 650-PROCESAR-CALLEJONES
009460     PERFORM 660-PROCESAR-PUNTOS-CONTROL.
009470 645-RECONCILIAR-RED-E. EXIT.
009480
009490 610-LIMPIAR-INFO-TRANSACCION SECTION.
009500     MOVE ZEROS TO WKS-IDX-PILA WKS-IDX-COLA WKS-IDX-CAB-COLA
009510                    WKS-CALLEJONES-PEND WKS-PUNTOS-CTL-PEND
009520     PERFORM 611-LIMPIAR-REGION
009530             VARYING WKS-IDX-REG FROM 1 BY 1
009540             UNTIL WKS-IDX-REG > WKS-TOT-REGIONES
009550     PERFORM 612-LIMPIAR-LINEA
009560             VARYING WKS-IDX-LIN FROM 1 BY 1
009570             UNTIL WKS-IDX-LIN > WKS-TOT-LINEAS.
009580 610-LIMPIAR-INFO-TRANSACCION-E. EXIT.
009590
009600 611-LIMPIAR-REGION SECTION.
009610     SET WKS-REG-IX TO WKS-IDX-REG
009620     MOVE ZEROS TO REG-VISITADA(WKS-REG-IX)
009630                   REG-ES-CALLEJON(WKS-REG-IX)
009640                   REG-EXCESO-TRANC(WKS-REG-IX).
009650 611-LIMPIAR-REGION-E. EXIT.
009660
009670*    ME-00179: LIN-CAPACIDAD-USADA NO SE TOCA AQUI PORQUE ES EL
009680*    USO ACUMULADO DE LA LINEA PARA TODA LA RONDA (VARIAS
009690*    TRANSACCIONES COMPARTEN EL MISMO TOPE DE CAPACIDAD);
009700*    LIN-CANT-TRANC Y LIN-BLOQ-TRANC SI SON DE ESTA TRANSACCION
009710*    UNICAMENTE Y SE LIMPIAN AQUI.
009720 612-LIMPIAR-LINEA SECTION.
009730     SET WKS-LIN-IX TO WKS-IDX-LIN
009740     MOVE ZEROS TO LIN-CANT-TRANC(WKS-LIN-IX)
009750                   LIN-BLOQ-TRANC(WKS-LIN-IX).
009760 612-LIMPIAR-LINEA-E. EXIT.
009770
009780*    MARCA CADA LINEA ALCANZABLE DESDE LA REGION (DFS EXPLICITO  *
009790*    CON UNA PILA EN VEZ DE LLAMADAS RECURSIVAS).                *
009800 620-RASTREAR-CAMINOS SECTION.
009810     SET WKS-REG-IX TO WKS-IDX-REG
009820     IF NOT REG-YA-VISITADA(WKS-REG-IX)
009830        ADD 1 TO WKS-IDX-PILA
009840        SET WKS-PILA-IX TO WKS-IDX-PILA
009850        MOVE WKS-IDX-REG TO PILA-REGION-IX(WKS-PILA-IX)
009860        PERFORM 625-DESAPILAR-CAMINO UNTIL WKS-IDX-PILA = ZEROS
009870     END-IF.
009880 620-RASTREAR-CAMINOS-E. EXIT.
009890
009900 625-DESAPILAR-CAMINO SECTION.
009910     SET WKS-PILA-IX TO WKS-IDX-PILA
009920     MOVE PILA-REGION-IX(WKS-PILA-IX) TO WKS-IDX-REG
009930     SUBTRACT 1 FROM WKS-IDX-PILA
009940     SET WKS-REG-IX TO WKS-IDX-REG
009950     IF NOT REG-YA-VISITADA(WKS-REG-IX)
009960        SET REG-YA-VISITADA(WKS-REG-IX) TO TRUE
009970        PERFORM 626-APILAR-VECINOS
009980                VARYING WKS-IDX-LIN FROM 1 BY 1
009990                UNTIL WKS-IDX-LIN > WKS-TOT-LINEAS
010000     END-IF.
010010 625-DESAPILAR-CAMINO-E. EXIT.
010020
010030 626-APILAR-VECINOS SECTION.
010040     SET WKS-LIN-IX TO WKS-IDX-LIN
010050     IF LIN-ORI-REGION-IX(WKS-LIN-IX) = WKS-IDX-REG
010060        ADD 1 TO WKS-IDX-PILA
010070        SET WKS-PILA-IX TO WKS-IDX-PILA
010080        MOVE LIN-DST-REGION-IX(WKS-LIN-IX)
010090                              TO PILA-REGION-IX(WKS-PILA-IX)
010100     END-IF.
010110 626-APILAR-VECINOS-E. EXIT.
010120
010130*    ENVIA EL EXCEDENTE DE ENERGIA PENDIENTE DE ESTA TRANSACCION *
010140*    (REG-EXCESO-TRANC) DE UNA REGION A SUS VECINAS POR LAS      *
010150*    LINEAS DE TRANSMISION QUE SALEN DE ELLA, DEJANDO PENDIENTES *
010160*    DE REVISAR LOS CALLEJONES SIN SALIDA Y LOS PUNTOS DE        *
010170*    CONTROL DE LA RED. LA REGION DESTINO DEL CRUCE NO REENVIA   *
010180*    LO QUE LE LLEGA, SE QUEDA CON ELLO (ME-00174).               *
010190 630-ENVIAR-DESDE-REGION SECTION.
010200     SET WKS-REG-IX TO WKS-IDX-REG
010210     IF WKS-IDX-REG NOT = WKS-REG-DESTINO-IX
010220        AND REG-EXCESO-TRANC(WKS-REG-IX) > ZEROS
010230        PERFORM 640-SOLICITAR-TRANSMISION
010240                VARYING WKS-IDX-LIN FROM 1 BY 1
010250                UNTIL WKS-IDX-LIN > WKS-TOT-LINEAS
010260                   OR REG-EXCESO-TRANC(WKS-REG-IX) = ZEROS
010270*       SE INTENTARON TODAS LAS LINEAS DE SALIDA DE LA REGION Y
010280*       TODAVIA LE QUEDA EXCEDENTE SIN ENVIAR: ES UN CALLEJON SIN
010290*       SALIDA. SE MARCA UNA SOLA VEZ POR REGION, NO POR LINEA
010300*       (ME-00179).
010310        IF REG-EXCESO-TRANC(WKS-REG-IX) > ZEROS
010320           AND NOT REG-CALLEJON-SIN-SALIDA(WKS-REG-IX)
010330           SET REG-CALLEJON-SIN-SALIDA(WKS-REG-IX) TO TRUE
010340           ADD 1 TO WKS-CALLEJONES-PEND
010350        END-IF
010360     END-IF.
010370 630-ENVIAR-DESDE-REGION-E. EXIT.
010380
010390*    LA LINEA SOLO TRANSMITE HASTA SU CAPACIDAD LIBRE; LA        *
010400*    CANTIDAD ENVIADA QUEDA EN LA COLA DE ENVIO PARA QUE LA      *
010410*    REGION DESTINO LA SUME A SU EXCEDENTE PENDIENTE DE ESTA     *
010420*    TRANSACCION (O A SU ENERGIA DISPONIBLE, SI ES LA REGION     *
010430*    COMPRADORA -- VER 661). LAS LINEAS BLOQUEADAS POR UN        *
010440*    RETORNO DE ENERGIA DE ESTA MISMA TRANSACCION NO SE VUELVEN  *
010450*    A OFRECER (652/653, ME-00179).                              *
010460 640-SOLICITAR-TRANSMISION SECTION.
010470     SET WKS-LIN-IX TO WKS-IDX-LIN
010480     IF LIN-ORI-REGION-IX(WKS-LIN-IX) = WKS-IDX-REG
010490        AND NOT LIN-BLOQUEADA-TRANC(WKS-LIN-IX)
010500        MOVE REG-EXCESO-TRANC(WKS-IDX-REG) TO WKS-CANT-TEMP
010510        COMPUTE WKS-CAP-LIBRE =
010520           LIN-CAPACIDAD(WKS-LIN-IX) - LIN-CAPACIDAD-USADA(WKS-LIN-IX)
010530        IF WKS-CAP-LIBRE < WKS-CANT-TEMP
010540           MOVE WKS-CAP-LIBRE TO WKS-CANT-TEMP
010550        END-IF
010560        IF WKS-CANT-TEMP > ZEROS
010570           ADD WKS-CANT-TEMP TO LIN-CAPACIDAD-USADA(WKS-LIN-IX)
010580           ADD WKS-CANT-TEMP TO LIN-CANT-TRANC(WKS-LIN-IX)
010590           SUBTRACT WKS-CANT-TEMP FROM REG-EXCESO-TRANC(WKS-IDX-REG)
010600           ADD 1 TO WKS-IDX-CAB-COLA
010610           SET WKS-COLA-IX TO WKS-IDX-CAB-COLA
010620           MOVE LIN-DST-REGION-IX(WKS-LIN-IX)
010630                                 TO COLA-REGION-IX(WKS-COLA-IX)
010640           MOVE WKS-CANT-TEMP    TO COLA-CANTIDAD(WKS-COLA-IX)
010650           SET COLA-PEND-ENVIO(WKS-COLA-IX) TO TRUE
010660           ADD 1 TO WKS-PUNTOS-CTL-PEND
010670        END-IF
010680     END-IF.
010690 640-SOLICITAR-TRANSMISION-E. EXIT.
010700
010710*    returnElectricity: SI UNA REGION QUEDA MARCADA COMO         *
010720*    CALLEJON SIN SALIDA, LA ENERGIA QUE NO PUDO ENTREGAR SE     *
010730*    DEVUELVE (652) A CADA LINEA DE ENTRADA EN PROPORCION A LO   *
010740*    QUE ESA LINEA TRAJO EN ESTA TRANSACCION, Y LA REGION DE     *
010750*    ORIGEN DE ESA LINEA VUELVE A INTENTAR ENVIARLA (ME-00179).  *
010760 650-PROCESAR-CALLEJONES SECTION.
010770     IF WKS-CALLEJONES-PEND > ZEROS
010780        PERFORM 651-DEVOLVER-CALLEJON
010790                VARYING WKS-IDX-REG FROM 1 BY 1
010800                UNTIL WKS-IDX-REG > WKS-TOT-REGIONES
010810     END-IF.
010820 650-PROCESAR-CALLEJONES-E. EXIT.
010830
010840 651-DEVOLVER-CALLEJON SECTION.
010850*    WKS-IDX-REG ES EL INDICE QUE VARIA 650; SE GUARDA EN
010860*    WKS-REG-CALLEJON-IX PORQUE 653 PRESTA WKS-IDX-REG A 630 PARA
010870*    REENVIAR DESDE LAS REGIONES DE ORIGEN DE LAS LINEAS.
010880     MOVE WKS-IDX-REG TO WKS-REG-CALLEJON-IX
010890     SET WKS-REG-IX TO WKS-REG-CALLEJON-IX
010900     IF REG-CALLEJON-SIN-SALIDA(WKS-REG-IX)
010910        PERFORM 652-CALCULAR-RECIBIDO-CALLEJON
010920        IF WKS-TOTAL-RECIBIDO > ZEROS
010930           AND REG-EXCESO-TRANC(WKS-REG-IX) > ZEROS
010940           PERFORM 653-DEVOLVER-POR-LINEA
010950                   VARYING WKS-IDX-LIN FROM 1 BY 1
010960                   UNTIL WKS-IDX-LIN > WKS-TOT-LINEAS
010970        END-IF
010980        SET WKS-REG-IX TO WKS-REG-CALLEJON-IX
010990        SET REG-VISITADA(WKS-REG-IX) TO FALSE
011000        MOVE ZEROS TO REG-ES-CALLEJON(WKS-REG-IX)
011010        SUBTRACT 1 FROM WKS-CALLEJONES-PEND
011020        MOVE WKS-REG-CALLEJON-IX TO WKS-IDX-REG
011030     END-IF.
011040 651-DEVOLVER-CALLEJON-E. EXIT.
011050
011060*    SUMA CUANTO LE ENTRO A ESTE CALLEJON EN LA TRANSACCION       *
011070*    ACTUAL, LINEA POR LINEA (LIN-CANT-TRANC), PARA REPARTIR LA   *
011080*    DEVOLUCION EN LA MISMA PROPORCION EN QUE CADA LINEA APORTO   *
011090*    (ME-00179).                                                 *
011100 652-CALCULAR-RECIBIDO-CALLEJON SECTION.
011110     MOVE ZEROS TO WKS-TOTAL-RECIBIDO
011120     PERFORM 654-SUMAR-LINEA-RECIBIDA
011130             VARYING WKS-IDX-LIN FROM 1 BY 1
011140             UNTIL WKS-IDX-LIN > WKS-TOT-LINEAS.
011150 652-CALCULAR-RECIBIDO-CALLEJON-E. EXIT.
011160
011170 654-SUMAR-LINEA-RECIBIDA SECTION.
011180     SET WKS-LIN-IX TO WKS-IDX-LIN
011190     IF LIN-DST-REGION-IX(WKS-LIN-IX) = WKS-REG-CALLEJON-IX
011200        AND LIN-CANT-TRANC(WKS-LIN-IX) > ZEROS
011210        ADD LIN-CANT-TRANC(WKS-LIN-IX) TO WKS-TOTAL-RECIBIDO
011220     END-IF.
011230 654-SUMAR-LINEA-RECIBIDA-E. EXIT.
011240
011250*    POR CADA LINEA QUE LE TRAJO ENERGIA A ESTE CALLEJON, SE LE   *
011260*    DEVUELVE A LA REGION DE ORIGEN DE ESA LINEA LA PARTE QUE LE  *
011270*    CORRESPONDE DEL EXCEDENTE SIN ENTREGAR, SE LIBERA LA         *
011280*    CAPACIDAD USADA EN ESA LINEA, SE BLOQUEA LA LINEA PARA EL    *
011290*    RESTO DE LA TRANSACCION (PARA NO FORMAR UN CICLO ENTRE DOS   *
011300*    CALLEJONES) Y SE REINTENTA EL ENVIO DESDE LA REGION QUE      *
011310*    RECIBIO LA DEVOLUCION (ME-00179).                            *
011320 653-DEVOLVER-POR-LINEA SECTION.
011330     MOVE WKS-IDX-LIN TO WKS-LIN-DEVOLVER-IX
011340     SET WKS-LIN-IX TO WKS-LIN-DEVOLVER-IX
011350     IF LIN-DST-REGION-IX(WKS-LIN-IX) = WKS-REG-CALLEJON-IX
011360        AND LIN-CANT-TRANC(WKS-LIN-IX) > ZEROS
011370        AND NOT LIN-BLOQUEADA-TRANC(WKS-LIN-IX)
011380        SET WKS-REG-IX TO WKS-REG-CALLEJON-IX
011390        COMPUTE WKS-CANT-DEVUELTA ROUNDED =
011400           REG-EXCESO-TRANC(WKS-REG-IX)
011410           * LIN-CANT-TRANC(WKS-LIN-IX) / WKS-TOTAL-RECIBIDO
011420        IF WKS-CANT-DEVUELTA > LIN-CANT-TRANC(WKS-LIN-IX)
011430           MOVE LIN-CANT-TRANC(WKS-LIN-IX) TO WKS-CANT-DEVUELTA
011440        END-IF
011450        IF WKS-CANT-DEVUELTA > REG-EXCESO-TRANC(WKS-REG-IX)
011460           MOVE REG-EXCESO-TRANC(WKS-REG-IX) TO WKS-CANT-DEVUELTA
011470        END-IF
011480        IF WKS-CANT-DEVUELTA > ZEROS
011490           SUBTRACT WKS-CANT-DEVUELTA FROM REG-EXCESO-TRANC(WKS-REG-IX)
011500           SUBTRACT WKS-CANT-DEVUELTA FROM LIN-CANT-TRANC(WKS-LIN-IX)
011510           SUBTRACT WKS-CANT-DEVUELTA
011520                    FROM LIN-CAPACIDAD-USADA(WKS-LIN-IX)
011530           SET LIN-BLOQUEADA-TRANC(WKS-LIN-IX) TO TRUE
011540           SET WKS-REG-IX TO LIN-ORI-REGION-IX(WKS-LIN-IX)
011550           ADD WKS-CANT-DEVUELTA TO REG-EXCESO-TRANC(WKS-REG-IX)
011560           MOVE LIN-ORI-REGION-IX(WKS-LIN-IX) TO WKS-IDX-REG
011570           PERFORM 630-ENVIAR-DESDE-REGION
011580           MOVE WKS-REG-CALLEJON-IX TO WKS-IDX-REG
011590           MOVE WKS-LIN-DEVOLVER-IX TO WKS-IDX-LIN
011600        END-IF
011610     END-IF.
011620 653-DEVOLVER-POR-LINEA-E. EXIT.
011630
011640*    doCheckPoints: SACA DE LA COLA DE ENVIO CADA PARTIDA        *
011650*    PENDIENTE; SI SU REGION DESTINO ES LA REGION COMPRADORA DEL *
011660*    CRUCE, LA SUMA DE UNA VEZ A LA ENERGIA DISPONIBLE DE ESA    *
011670*    REGION (AHI SE QUEDA); DE LO CONTRARIO LA SUMA A SU         *
011680*    EXCEDENTE PENDIENTE Y LA DEJA LISTA PARA UNA NUEVA RONDA DE *
011690*    ENVIO SI TODAVIA LE SOBRA (ME-00174).                       *
011700 660-PROCESAR-PUNTOS-CONTROL SECTION.
011710     IF WKS-PUNTOS-CTL-PEND > ZEROS
011720        PERFORM 661-APLICAR-PUNTO-CONTROL
011730                VARYING WKS-IDX-COLA FROM 1 BY 1
011740                UNTIL WKS-IDX-COLA > WKS-IDX-CAB-COLA
011750     END-IF.
011760 660-PROCESAR-PUNTOS-CONTROL-E. EXIT.
011770
011780 661-APLICAR-PUNTO-CONTROL SECTION.
011790     SET WKS-COLA-IX TO WKS-IDX-COLA
011800     IF COLA-PEND-ENVIO(WKS-COLA-IX)
011810        SET WKS-REG-IX TO COLA-REGION-IX(WKS-COLA-IX)
011820        MOVE COLA-REGION-IX(WKS-COLA-IX) TO WKS-IDX-REG
011830        IF WKS-IDX-REG = WKS-REG-DESTINO-IX
011840           ADD COLA-CANTIDAD(WKS-COLA-IX)
011850               TO REG-ENERGIA-DISP(WKS-REG-IX)
011860        ELSE
011870           ADD COLA-CANTIDAD(WKS-COLA-IX)
011880               TO REG-EXCESO-TRANC(WKS-REG-IX)
011890        END-IF
011900        MOVE ZEROS TO COLA-PENDIENTE(WKS-COLA-IX)
011910        SUBTRACT 1 FROM WKS-PUNTOS-CTL-PEND
011920        IF WKS-IDX-REG NOT = WKS-REG-DESTINO-IX
011930           AND REG-EXCESO-TRANC(WKS-REG-IX) > ZEROS
011940           PERFORM 630-ENVIAR-DESDE-REGION
011950        END-IF
011960     END-IF.
011970 661-APLICAR-PUNTO-CONTROL-E. EXIT.
011980
011990******************************************************************
012000*   R E D U C C I O N   D E   E X C E D E N T E S                *
012010*   stopExtraOutput DEL DISEÑO ORIGINAL: BAJA LA SALIDA DE LAS   *
012020*   PLANTAS MAS CARAS DE CADA REGION HASTA QUE LA SALIDA         *
012030*   COINCIDA CON LO REALMENTE NEGOCIADO.                         *
012040******************************************************************
012050 700-REDUCIR-EXCEDENTES SECTION.
012060     SET WKS-EMP-IX TO WKS-IDX-EMP
012070     PERFORM 710-REDUCIR-EXCEDENTE-REGION
012080             VARYING WKS-IDX-REG FROM EMP-REG-INI(WKS-EMP-IX)
012090             BY 1 UNTIL WKS-IDX-REG > EMP-REG-FIN(WKS-EMP-IX).
012100 700-REDUCIR-EXCEDENTES-E. EXIT.
012110
012120 710-REDUCIR-EXCEDENTE-REGION SECTION.
012130     SET WKS-REG-IX TO WKS-IDX-REG
012140     IF REG-ENERGIA-DISP(WKS-REG-IX) > REG-DEMANDA(WKS-REG-IX)
012150        PERFORM 711-REDUCIR-PLANTA
012160                VARYING WKS-IDX-PLA FROM REG-PLA-FIN(WKS-REG-IX)
012170                BY -1 UNTIL WKS-IDX-PLA < REG-PLA-INI(WKS-REG-IX)
012180                   OR REG-ENERGIA-DISP(WKS-REG-IX)
012190                      NOT > REG-DEMANDA(WKS-REG-IX)
012200     END-IF.
012210 710-REDUCIR-EXCEDENTE-REGION-E. EXIT.
012220
012230 711-REDUCIR-PLANTA SECTION.
012240     SET WKS-PLA-IX TO WKS-IDX-PLA
012250     COMPUTE WKS-CANT-TEMP =
012260        REG-ENERGIA-DISP(WKS-REG-IX) - REG-DEMANDA(WKS-REG-IX)
012270     IF WKS-CANT-TEMP > PLA-DISPONIBLE(WKS-PLA-IX)
012280        MOVE PLA-DISPONIBLE(WKS-PLA-IX) TO WKS-CANT-TEMP
012290     END-IF
012300     COMPUTE WKS-PRECIO-TEMP ROUNDED =
012310        WKS-CANT-TEMP * PLA-COSTO-MG(WKS-PLA-IX)
012320     SET WKS-EMP-IX TO REG-EMPRESA-IX(WKS-REG-IX)
012330     SUBTRACT WKS-PRECIO-TEMP FROM EMP-GASTOS(WKS-EMP-IX)
012340     SUBTRACT WKS-CANT-TEMP FROM REG-ENERGIA-DISP(WKS-REG-IX)
012350     SUBTRACT WKS-CANT-TEMP FROM PLA-DISPONIBLE(WKS-PLA-IX)
012360     SUBTRACT WKS-CANT-TEMP FROM PLA-SALIDA-MAX(WKS-PLA-IX).
012370 711-REDUCIR-PLANTA-E. EXIT.
012380
012390******************************************************************
012400*   R E P O R T E   F I N A L   P O R   E M P R E S A / R E G I O N*
012410******************************************************************
012420 900-IMPRIMIR-REPORTE SECTION.
012430     PERFORM 910-IMPRIMIR-EMPRESA
012440             VARYING WKS-IDX-EMP FROM 1 BY 1
012450             UNTIL WKS-IDX-EMP > WKS-TOT-EMPRESAS.
012460 900-IMPRIMIR-REPORTE-E. EXIT.
012470
012480 910-IMPRIMIR-EMPRESA SECTION.
012490     SET WKS-EMP-IX TO WKS-IDX-EMP
012500     MOVE SPACES TO LIN-REPORTE
012510     STRING "COMPANY " DELIMITED BY SIZE
012520            EMP-ID(WKS-EMP-IX) DELIMITED BY SIZE
012530            ":" DELIMITED BY SIZE
012540            INTO LIN-TEXTO
012550     WRITE LIN-REPORTE
012560
012570     MOVE EMP-GASTOS(WKS-EMP-IX) TO WKS-MASK
012580     MOVE SPACES TO LIN-REPORTE
012590     STRING "  EXPENSES: " DELIMITED BY SIZE
012600            WKS-MASK    DELIMITED BY SIZE
012610            INTO LIN-TEXTO
012620     WRITE LIN-REPORTE
012630
012640     PERFORM 920-IMPRIMIR-REGION
012650             VARYING WKS-IDX-REG FROM EMP-REG-INI(WKS-EMP-IX)
012660             BY 1 UNTIL WKS-IDX-REG > EMP-REG-FIN(WKS-EMP-IX).
012670 910-IMPRIMIR-EMPRESA-E. EXIT.
012680
012690 920-IMPRIMIR-REGION SECTION.
012700     SET WKS-REG-IX TO WKS-IDX-REG
012710     MOVE SPACES TO LIN-REPORTE
012720     STRING "  REGION " DELIMITED BY SIZE
012730            REG-ID(WKS-REG-IX) DELIMITED BY SIZE
012740            " -" DELIMITED BY SIZE
012750            INTO LIN-TEXTO
012760     WRITE LIN-REPORTE
012770
012780     MOVE REG-ENERGIA-DISP(WKS-REG-IX) TO WKS-MASK
012790     MOVE SPACES TO LIN-REPORTE
012800     STRING "    ELECTRICITY: " DELIMITED BY SIZE
012810            WKS-MASK          DELIMITED BY SIZE
012820            INTO LIN-TEXTO
012830     WRITE LIN-REPORTE
012840
012850     MOVE REG-DEMANDA(WKS-REG-IX) TO WKS-MASK
012860     MOVE SPACES TO LIN-REPORTE
012870     STRING "    DEMAND: " DELIMITED BY SIZE
012880            WKS-MASK    DELIMITED BY SIZE
012890            INTO LIN-TEXTO
012900     WRITE LIN-REPORTE.
012910 920-IMPRIMIR-REGION-E. EXIT.
012920
012930******************************************************************
012940*   VALIDACION EXTENDIDA DE FILE STATUS (CONVENCION DEL          *
012950*   DEPARTAMENTO PARA TODOS LOS BATCH DE ESTUDIOS ENERGETICOS)   *
012960******************************************************************
012970 295-FILE-STATUS-EXTENDIDO SECTION.
012980     EVALUATE FS-CICLO
012990        WHEN 1
013000           IF FS-SIMIN NOT EQUAL 0
013010              MOVE 'SIMIN'    TO ARCHIVO
013020              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
013030                                    LLAVE, FS-SIMIN, FSE-SIMIN
013040              MOVE 91         TO RETURN-CODE
013050              PERFORM 950-CERRAR-ARCHIVOS
013060              STOP RUN
013070           END-IF
013080        WHEN OTHER
013090           CONTINUE
013100     END-EVALUATE.
013110 295-FILE-STATUS-EXTENDIDO-E. EXIT.
013120
013130 950-CERRAR-ARCHIVOS SECTION.
013140     CLOSE SIMIN, SIMOUT.
013150 950-CERRAR-ARCHIVOS-E. EXIT.
