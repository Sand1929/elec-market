000010******************************************************************
000020*                                                                *
000030*    MEENT01  --  LAYOUT DEL REGISTRO DE ENTRADA DEL MERCADO     *
000040*                 ELECTRICO MAYORISTA (ARCHIVO SIMIN)            *
000050*                                                                *
000060*    APLICACION  : MERCADO ELECTRICO MAYORISTA                   *
000070*    ARCHIVO     : SIMIN (SECUENCIAL, 80 BYTES POR REGISTRO)     *
000080*    PROGRAMA(S) : MEMAYOR1                                      *
000090*                                                                *
000100*    UN SOLO REGISTRO FISICO SIRVE PARA CINCO TIPOS DE DATOS,    *
000110*    IDENTIFICADOS POR ENT-TIPO-REGISTRO EN LA POSICION 1:       *
000120*        'C' = REGISTRO DE CONTROL (UNO SOLO, EL PRIMERO)        *
000130*        'E' = EMPRESA                                           *
000140*        'R' = REGION (PERTENECE A LA ULTIMA EMPRESA LEIDA)      *
000150*        'P' = PLANTA (PERTENECE A LA ULTIMA REGION LEIDA)       *
000160*        'L' = LINEA DE TRANSMISION (AL FINAL DEL ARCHIVO)       *
000170*                                                                *
000180*    EL ORDEN DE LECTURA ES JERARQUICO: EMPRESA - SUS REGIONES - *
000190*    LAS PLANTAS DE CADA REGION - Y AL FINAL TODAS LAS LINEAS.   *
000200*                                                                *
000210******************************************************************
000220*
000230*-----------------------------------------------------------------
000240*    BITACORA DE CAMBIOS
000250*
000260*    FECHA      INIC  TICKET     DESCRIPCION
000270*    ---------- ----  ---------  ----------------------------------
000280*    2024-02-05 EDRD  ME-00114   PRIMERA VERSION DEL LAYOUT
000290*    2024-03-19 EDRD  ME-00131   SE AGREGA TIPO DE PLANTA Y SALIDA
000300*                                MAXIMA A ENT-PLA-REDEF
000310*    2024-06-11 EDRD  ME-00158   SE AMPLIA ENT-LIN-REDEF PARA
000320*                                CAPACIDAD CON SIGNO
000330*    2026-08-10 CTPZ  ME-00177   SE CORRIGE EL ENCABEZADO A
000340*                                ESPAÑOL, IGUAL QUE LOS DEMAS
000350*                                PROGRAMAS DEL DEPARTAMENTO
000360*-----------------------------------------------------------------
000370*
000380 01  REG-ENTRADA.
000390     05  ENT-TIPO-REGISTRO         PIC X(01).
000400         88  ENT-ES-CONTROL                  VALUE 'C'.
000410         88  ENT-ES-EMPRESA                  VALUE 'E'.
000420         88  ENT-ES-REGION                   VALUE 'R'.
000430         88  ENT-ES-PLANTA                   VALUE 'P'.
000440         88  ENT-ES-LINEA                    VALUE 'L'.
000450     05  ENT-DATOS-REGISTRO        PIC X(79).
000460*
000470*        --- REGISTRO DE CONTROL (UNO, AL INICIO DEL ARCHIVO) ---
000480     05  ENT-CTL-REDEF REDEFINES ENT-DATOS-REGISTRO.
000490         10  ENT-CTL-MODO          PIC X(01).
000500             88  ENT-MODO-COMPETITIVO         VALUE 'C'.
000510             88  ENT-MODO-ESTRATEGICO         VALUE 'S'.
000520         10  FILLER                PIC X(78).
000530*
000540*        --- REGISTRO DE EMPRESA ---
000550     05  ENT-EMP-REDEF REDEFINES ENT-DATOS-REGISTRO.
000560         10  ENT-EMP-ID            PIC 9(04).
000570         10  ENT-EMP-PRECIO-MAX    PIC S9(07)V99.
000580         10  FILLER                PIC X(66).
000590*
000600*        --- REGISTRO DE REGION (PROPIEDAD DE LA EMPRESA ANTERIOR) --
000610     05  ENT-REG-REDEF REDEFINES ENT-DATOS-REGISTRO.
000620         10  ENT-REG-ID            PIC 9(04).
000630         10  ENT-REG-EMPRESA-ID    PIC 9(04).
000640         10  ENT-REG-DEMANDA       PIC S9(07)V99.
000650         10  FILLER                PIC X(62).
000660*
000670*        --- REGISTRO DE PLANTA (PROPIEDAD DE LA REGION ANTERIOR) --
000680     05  ENT-PLA-REDEF REDEFINES ENT-DATOS-REGISTRO.
000690         10  ENT-PLA-EMPRESA-ID    PIC 9(04).
000700         10  ENT-PLA-REGION-ID     PIC 9(04).
000710         10  ENT-PLA-TIPO          PIC X(01).
000720             88  ENT-PLANTA-BASE              VALUE 'B'.
000730             88  ENT-PLANTA-MEDIA             VALUE 'M'.
000740             88  ENT-PLANTA-PICO               VALUE 'P'.
000750         10  ENT-PLA-SALIDA        PIC S9(07)V99.
000760         10  ENT-PLA-SALIDA-MAX    PIC S9(07)V99.
000770         10  ENT-PLA-COSTO-MG      PIC S9(07)V99.
000780         10  FILLER                PIC X(43).
000790*
000800*        --- REGISTRO DE LINEA DE TRANSMISION (AL FINAL DEL ARCHIVO)
000810     05  ENT-LIN-REDEF REDEFINES ENT-DATOS-REGISTRO.
000820         10  ENT-LIN-CAPACIDAD     PIC S9(07)V99.
000830         10  ENT-LIN-ORI-EMPRESA   PIC 9(04).
000840         10  ENT-LIN-ORI-REGION    PIC 9(04).
000850         10  ENT-LIN-DST-EMPRESA   PIC 9(04).
000860         10  ENT-LIN-DST-REGION    PIC 9(04).
000870         10  FILLER                PIC X(57).
